000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  HRVDTE.
000400 AUTHOR. JON SAYLES.
000500 INSTALLATION. COBOL DEV CENTER.
000600 DATE-WRITTEN. 12/06/94.
000700 DATE-COMPILED. 12/06/94.
000800 SECURITY. NON-CONFIDENTIAL.
000900
001000******************************************************************
001100*REMARKS.
001200*
001300*          THIS SUBPROGRAM CHECKS THE PLAUSIBILITY OF A
001400*          CCYYMMDD DATE FIELD.  IT IS CALLED BY HRVEDIT'S
001500*          300-FIELD-EDITS FOR THE DATE REJECT RULE, THE SAME
001600*          WAY DALYEDIT CALLS DTEVAL FOR CURR-DTE.
001700*
001800*          THIS IS A BOUNDS CHECK ONLY - MONTH 01-12, DAY
001900*          01-31, YEAR 1900-2099.  IT DOES NOT VALIDATE DAYS
002000*          PER MONTH OR LEAP YEARS; THAT LEVEL OF CHECKING WAS
002100*          RULED OUT OF SCOPE FOR THE NIGHTLY RUN (SEE PY001
002200*          COMMENT IN HRVEDIT).
002300*
002400******************************************************************
002500* CHANGES:
002600* 12/06/94 JS  1.0.00 CREATED - SEMI-SOURCED FROM DTEVAL.         HRV019
002700* 09/14/98 RTC 1.0.01 Y2K REVIEW - YEAR RANGE ALREADY 4-DIGIT     HRV020
002800*                     CCYY, WIDENED UPPER BOUND TO 2099.          HRV020
002900* 03/11/99 RTC 1.0.02 Y2K SIGN-OFF - RETESTED WITH 1999/2000      HRV020A
003000*                     BOUNDARY DATES ALONGSIDE HRVEDIT, NO        HRV020A
003100*                     PROBLEM FOUND.                              HRV020A
003200* 04/02/03 KLM 1.0.03 REQ #4471 - NO CHANGE TO THIS MODULE; THE   HRV020B
003300*                     RANGE WIDENING WAS ON THE MEASURE FIELDS    HRV020B
003400*                     IN HRVEDIT, NOT ON THE DATE BOUNDS HERE.    HRV020B
003500* 02/03/06 PDW 1.0.04 TICKET CD-748 - ADDED THE LINKAGE ALPHA     HRV020C
003600*                     REDEFINES BELOW FOR THE SAME SYSOUT-DUMP    HRV020C
003700*                     REQUEST THAT TOUCHED HRVMSR.                HRV020C
003800* 11/19/07 PDW 1.0.05 TICKET CD-889 - REVIEWED ALONGSIDE THE      HRV020D
003900*                     HRVEDIT ARTF FIX; DATE BOUNDS UNCHANGED.    HRV020D
004000* 11/14/08 RTC 1.0.06 TICKET CD-901 - REVIEWED FOR THE NEW        HRV020E
004100*                     HOLTER DOWNLOAD FORMAT; CCYYMMDD LAYOUT     HRV020E
004200*                     UNCHANGED, NO FIELD CHANGES REQUIRED.       HRV020E
004300* 08/06/13 KLM 1.0.07 TICKET CD-1362 - THE CD-748 LINKAGE ALPHA   HRV020F
004400*                     REDEFINES HAD NEVER BEEN DISPLAYED.         HRV020F
004500*                     000-CHECK-DATE NOW DISPLAYS IT ON A         HRV020F
004600*                     REJECT SO OPS CAN SEE THE RAW BYTES HRVEDIT HRV020F
004700*                     PASSED IN, NOT JUST THE BROKEN-OUT PARTS.   HRV020F
004800******************************************************************
004900
005000 ENVIRONMENT DIVISION.
005100 CONFIGURATION SECTION.
005200 SOURCE-COMPUTER. IBM-390.
005300 OBJECT-COMPUTER. IBM-390.
005400
005500 DATA DIVISION.
005600 FILE SECTION.
005700
005800 WORKING-STORAGE SECTION.
005900 01  MISC-FIELDS.
006000     05  WS-CCYY                 PIC 9(04).
006100     05  WS-CCYY-VIEW REDEFINES WS-CCYY.
006200         10  WS-CENTURY          PIC 9(02).
006300         10  WS-YR-OF-CENT       PIC 9(02).
006400     05  WS-MM                   PIC 9(02).
006500     05  WS-DD                   PIC 9(02).
006600     05  FILLER                  PIC X(01).
006700
006800 LINKAGE SECTION.
006900 01  HRV-DATE-LINKAGE.
007000     05  HD-CCYYMMDD             PIC 9(08).
007100     05  HD-RETURN-CD            PIC S9(04) COMP.
007200
007300 01  HRV-DATE-LINKAGE-R REDEFINES HRV-DATE-LINKAGE.
007400     05  HD-CCYY                 PIC 9(04).
007500     05  HD-MM                   PIC 9(02).
007600     05  HD-DD                   PIC 9(02).
007700     05  FILLER                  PIC X(02).
007800*
007900*    WHOLE-RECORD ALPHA VIEW - 000-CHECK-DATE DISPLAYS THIS ON
008000*    EVERY REJECT SO OPS CAN SEE THE RAW CCYYMMDD BYTES HRVEDIT
008100*    PASSED IN, NOT JUST THE BROKEN-OUT HD-CCYY/HD-MM/HD-DD.
008200*
008300 01  HRV-DATE-LINKAGE-ALPHA REDEFINES HRV-DATE-LINKAGE
008400                            PIC X(10).
008500
008600 PROCEDURE DIVISION USING HRV-DATE-LINKAGE.
008700 000-CHECK-DATE.
008800     MOVE ZERO TO HD-RETURN-CD.
008900     MOVE HD-CCYY TO WS-CCYY.
009000     MOVE HD-MM   TO WS-MM.
009100     MOVE HD-DD   TO WS-DD.
009200
009300     IF WS-MM < 01 OR WS-MM > 12
009400         DISPLAY "** HRVDTE REJECT (MM) " HRV-DATE-LINKAGE-ALPHA
009500         MOVE -1 TO HD-RETURN-CD
009600         GOBACK.
009700
009800     IF WS-DD < 01 OR WS-DD > 31
009900         DISPLAY "** HRVDTE REJECT (DD) " HRV-DATE-LINKAGE-ALPHA
010000         MOVE -1 TO HD-RETURN-CD
010100         GOBACK.
010200
010300     IF WS-CCYY < 1900 OR WS-CCYY > 2099
010400         DISPLAY "** HRVDTE REJECT (CCYY) " HRV-DATE-LINKAGE-ALPHA
010500         MOVE -1 TO HD-RETURN-CD
010600         GOBACK.
010700
010800     GOBACK.
