000100******************************************************************
000200*    HRVABND.                                                   *
000300*    ABEND TRACE RECORD - WRITTEN TO SYSOUT WHEN A JOB STEP     *
000400*    HITS A CONDITION IT CANNOT RECOVER FROM.                   *
000500*    USED BY:  HRVEDIT, HRVCLSFY                                *
000600******************************************************************
000700*    12/06/94 JS   CARDIO NIGHTLY - INITIAL LAYOUT.        HRV004*
000800******************************************************************
000900 01  HRV-ABEND-REC.
001000     05  FILLER                  PIC X(01) VALUE "*".
001100     05  ABEND-REASON            PIC X(40).
001200     05  EXPECTED-VAL            PIC X(10).
001300     05  ACTUAL-VAL              PIC X(10).
001400     05  FILLER                  PIC X(19) VALUE SPACES.
