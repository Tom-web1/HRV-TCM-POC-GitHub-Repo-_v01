000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  HRVEDIT.
000300 AUTHOR. JON SAYLES.
000400 INSTALLATION. COBOL DEV CENTER.
000500 DATE-WRITTEN. 12/06/94.
000600 DATE-COMPILED. 12/06/94.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS PROGRAM EDITS THE NIGHTLY HRV (HEART-RATE-
001300*          VARIABILITY) SESSION FILE HANDED OVER BY CARDIOLOGY'S
001400*          HOLTER-MONITOR DOWNLOAD SYSTEM.
001500*
001600*          IT CONTAINS ONE RECORD FOR EVERY SUBJECT SESSION
001700*          RECORDED THE PRIOR DAY.
001800*
001900*          THE PROGRAM EDITS EACH RECORD AGAINST THE FIVE
002000*          REJECT RULES BELOW, IN ORDER, FIRST FAILURE WINS,
002100*          WRITES GOOD RECORDS FORWARD TO HRVCLSFY AND BAD
002200*          RECORDS TO THE REJECT LISTING, AND PASSES THE
002300*          RECORD COUNTS FORWARD ON A SMALL CONTROL RECORD SO
002400*          HRVCLSFY DOES NOT HAVE TO RE-READ THIS INPUT.
002500*
002600******************************************************************
002700
002800         INPUT FILE               -   DDS0002.HRVSESS
002900
003000         OUTPUT FILE - GOOD RECS  -   DDS0002.HRVGOOD
003100
003200         OUTPUT FILE - REJECTS    -   DDS0002.HRVBAD
003300
003400         OUTPUT FILE - CONTROL    -   DDS0002.HRVCNT
003500
003600         DUMP FILE                -   SYSOUT
003700
003800******************************************************************
003900* REJECT RULES, CHECKED IN THIS ORDER, FIRST FAILURE WINS:
004000*    SUBJ - HS-SUBJECT-ID ALL SPACES.
004100*    NUMV - A NUMERIC FIELD (COLS 9-43) IS NOT ALL DIGITS.
004200*    DATE - SESSION DATE MONTH/DAY/YEAR OUT OF RANGE.
004300*    RRNG - A MEASURE OUTSIDE ITS PLAUSIBLE RANGE.
004400*    ARTF - ARTIFACT PERCENTAGE OVER 20.0.
004500******************************************************************
004600* CHANGES:
004700* 12/06/94 JS   1.0.00 CREATED - STARTED CODING FROM DALYEDIT.    HRV006 
004800* 09/14/98 RTC  1.0.01 Y2K REVIEW - HD-CCYY ALREADY 4-DIGIT IN    HRV007 
004900*                      HRVSESS, NO CHANGE REQUIRED HERE.          HRV007 
005000* 03/11/99 RTC  1.0.02 Y2K SIGN-OFF - RETESTED WITH 1999/2000     HRV008 
005100*                      BOUNDARY DATES, NO PROBLEM FOUND.          HRV008 
005200* 04/02/03 KLM  1.0.03 REQ #4471 - RANGE EDITS WIDENED TO MATCH   HRV010 
005300*                      REVISED CARDIOLOGY REFERENCE BANDS.        HRV010 
005400* 11/19/07 PDW  1.0.04 TICKET CD-889 - ARTF LIMIT WAS BEING       HRV011
005500*                      READ AS 200 (NOT 20.0); FIXED THE          HRV011
005600*                      PICTURE ON THE COMPARE LITERAL.            HRV011
005700* 03/02/09 KLM  1.0.05 TICKET CD-944 - AN OPEN FAILURE ON ANY     HRV012
005800*                      OF THE FOUR DATA SETS WAS FALLING THROUGH  HRV012
005900*                      TO 900-READ-SESSIONS AND ABENDING ON THE   HRV012
006000*                      FIRST READ WITH NO SYSOUT TRACE.  ADDED    HRV012
006100*                      FILE-STATUS CHECKS BEHIND EACH OPEN IN     HRV012
006200*                      800-OPEN-FILES SO 1000-ABEND-RTN CAN LOG   HRV012
006300*                      THE FAILING DD AND EXPECTED/ACTUAL STATUS  HRV012
006400*                      BEFORE THE STEP GOES DOWN.                 HRV012
006500* 03/02/09 KLM  1.0.05 SET RETURN-CODE 16 IN 1000-ABEND-RTN SO    HRV012
006600*                      THE SCHEDULER FLAGS THE STEP INSTEAD OF    HRV012
006700*                      SHOWING A CLEAN RC=0 ON AN ABORTED RUN.    HRV012
006800* 03/02/09 KLM  1.0.05 ADDED WS-RUN-DATE (77-LEVEL) AND AN        HRV012A
006900*                      OPERATOR DISPLAY OF IT AT JOB START, SAME  HRV012A
007000*                      AS DALYEDIT ALWAYS DID - OPS ASKED WHY OUR HRV012A
007100*                      SYSOUT NO LONGER SHOWED THE RUN DATE.      HRV012A
007200* 08/06/13 KLM  1.0.06 TICKET CD-1362 - HRV-SESSION-DATE-VIEW AND HRV013
007300*                      HRV-REJECT-SUBJECT-VIEW HAD BEEN DECLARED  HRV013
007400*                      BUT NEVER MOVED OR DISPLAYED.  ADDED THE   HRV013
007500*                      DIAGNOSTIC DISPLAYS BELOW IN 330-EDIT-DATE HRV013
007600*                      AND 710-WRITE-REJECT SO OPS CAN SEE A      HRV013
007700*                      REJECTED DATE OR SUBJECT ON THE SYSOUT     HRV013
007800*                      WITHOUT PULLING THE REJECTS FILE.          HRV013
007900******************************************************************
008000
008100 ENVIRONMENT DIVISION.
008200 CONFIGURATION SECTION.
008300 SOURCE-COMPUTER. IBM-390.
008400 OBJECT-COMPUTER. IBM-390.
008500 SPECIAL-NAMES.
008600     C01 IS NEXT-PAGE.
008700
008800 INPUT-OUTPUT SECTION.
008900 FILE-CONTROL.
009000     SELECT SYSOUT
009100     ASSIGN TO UT-S-SYSOUT
009200       ORGANIZATION IS SEQUENTIAL.
009300
009400     SELECT SESSIONS
009500     ASSIGN TO UT-S-SESSIONS
009600       ACCESS MODE IS SEQUENTIAL
009700       FILE STATUS IS IFCODE.
009800
009900     SELECT GOOD
010000     ASSIGN TO UT-S-GOOD
010100       ACCESS MODE IS SEQUENTIAL
010200       FILE STATUS IS OFCODE.
010300
010400     SELECT REJECTS
010500     ASSIGN TO UT-S-REJECTS
010600       ACCESS MODE IS SEQUENTIAL
010700       FILE STATUS IS RFCODE.
010800
010900     SELECT CNTFILE
011000     ASSIGN TO UT-S-CNTFILE
011100       ACCESS MODE IS SEQUENTIAL
011200       FILE STATUS IS CFCODE.
011300
011400 DATA DIVISION.
011500 FILE SECTION.
011600 FD  SYSOUT
011700     RECORDING MODE IS F
011800     LABEL RECORDS ARE STANDARD
011900     RECORD CONTAINS 80 CHARACTERS
012000     BLOCK CONTAINS 0 RECORDS
012100     DATA RECORD IS SYSOUT-REC.
012200 01  SYSOUT-REC  PIC X(80).
012300
012400****** THIS FILE IS PASSED IN FROM THE HOLTER DOWNLOAD SYSTEM
012500****** IT CONSISTS OF ALL SESSION RECORDS RECORDED THE PRIOR
012600****** DAY, ONE RECORD PER SUBJECT SESSION
012700 FD  SESSIONS
012800     RECORDING MODE IS F
012900     LABEL RECORDS ARE STANDARD
013000     RECORD CONTAINS 80 CHARACTERS
013100     BLOCK CONTAINS 0 RECORDS
013200     DATA RECORD IS SESSIONS-REC.
013300 01  SESSIONS-REC  PIC X(80).
013400
013500****** THIS FILE IS READ BY HRVCLSFY - IT CARRIES FORWARD ONLY
013600****** THE SESSION RECORDS THAT PASSED ALL FIVE EDITS
013700 FD  GOOD
013800     RECORDING MODE IS F
013900     LABEL RECORDS ARE STANDARD
014000     RECORD CONTAINS 80 CHARACTERS
014100     BLOCK CONTAINS 0 RECORDS
014200     DATA RECORD IS GOOD-REC.
014300 01  GOOD-REC  PIC X(80).
014400
014500 FD  REJECTS
014600     RECORDING MODE IS F
014700     LABEL RECORDS ARE STANDARD
014800     RECORD CONTAINS 80 CHARACTERS
014900     BLOCK CONTAINS 0 RECORDS
015000     DATA RECORD IS REJECTS-REC.
015100 01  REJECTS-REC  PIC X(80).
015200
015300****** ONE-RECORD CONTROL FILE - CARRIES THE COUNTS AND THE
015400****** FIRST SESSION DATE FORWARD TO HRVCLSFY'S SUMMARY REPORT
015500****** SO HRVCLSFY DOES NOT HAVE TO RE-EDIT THE INPUT
015600 FD  CNTFILE
015700     RECORDING MODE IS F
015800     LABEL RECORDS ARE STANDARD
015900     RECORD CONTAINS 80 CHARACTERS
016000     BLOCK CONTAINS 0 RECORDS
016100     DATA RECORD IS CNTFILE-REC.
016200 01  CNTFILE-REC  PIC X(80).
016300
016400 WORKING-STORAGE SECTION.
016500
016600 01  FILE-STATUS-CODES.
016700     05  IFCODE                  PIC X(02).
016800         88  CODE-READ    VALUES "00" SPACES.
016900         88  NO-MORE-SESSIONS  VALUE "10".
017000     05  OFCODE                  PIC X(02).
017100         88  CODE-WRITE   VALUES "00" SPACES.
017200     05  RFCODE                  PIC X(02).
017300         88  CODE-WRITE-REJ  VALUES "00" SPACES.
017400     05  CFCODE                  PIC X(02).
017500         88  CODE-WRITE-CNT  VALUES "00" SPACES.
017600
017700** QSAM FILE
017800 COPY HRVSESS.
017900
018000 01  WS-SESSION-ALPHA REDEFINES HRV-SESSION-REC PIC X(80).
018100
018200** QSAM FILE
018300 COPY HRVREJ.
018400
018500** QSAM FILE - JOB-STEP CONTROL RECORD
018600 COPY HRVCNT.
018700
018800 01  WS-DATE-CALL-AREA.
018900     05  HD-CCYYMMDD             PIC 9(08).
019000     05  HD-RETURN-CD            PIC S9(04) COMP.
019100
019200 77  WS-RUN-DATE                 PIC 9(06).
019300
019400 01  WS-SYSOUT-REC.
019500     05  MSG                     PIC X(80).
019600
019700 01  COUNTERS-IDXS-AND-ACCUMULATORS.
019800     05  RECORDS-READ            PIC 9(07) COMP.
019900     05  RECORDS-ACCEPTED        PIC 9(07) COMP.
020000     05  RECORDS-REJECTED        PIC 9(07) COMP.
020100     05  REJ-COUNT-SUBJ          PIC 9(07) COMP.
020200     05  REJ-COUNT-NUMV          PIC 9(07) COMP.
020300     05  REJ-COUNT-DATE          PIC 9(07) COMP.
020400     05  REJ-COUNT-RRNG          PIC 9(07) COMP.
020500     05  REJ-COUNT-ARTF          PIC 9(07) COMP.
020600
020700 01  MISC-WS-FLDS.
020800     05  WS-FIRST-SESSION-DATE   PIC 9(08) VALUE ZERO.
020900     05  WS-HOLD-REASON          PIC X(04).
021000     05  FILLER                  PIC X(01).
021100
021200 01  FLAGS-AND-SWITCHES.
021300     05  MORE-DATA-SW            PIC X(01) VALUE "Y".
021400         88  NO-MORE-DATA   VALUE "N".
021500     05  ERROR-FOUND-SW          PIC X(01) VALUE "N".
021600         88  RECORD-ERROR-FOUND  VALUE "Y".
021700         88  VALID-RECORD        VALUE "N".
021800     05  FIRST-RECORD-SW         PIC X(01) VALUE "Y".
021900         88  MORE-FIRST-DATE-NEEDED  VALUE "Y".
022000
022100 COPY HRVABND.
022200** SYSOUT DUMP RECORD
022300
022400 01  PARA-NAME                   PIC X(30) VALUE SPACES.
022500
022600 PROCEDURE DIVISION.
022700     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
022800     PERFORM 100-MAINLINE THRU 100-EXIT
022900             UNTIL NO-MORE-DATA.
023000     PERFORM 999-CLEANUP THRU 999-EXIT.
023100     MOVE ZERO TO RETURN-CODE.
023200     GOBACK.
023300
023400 000-HOUSEKEEPING.
023500     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
023600     ACCEPT WS-RUN-DATE FROM DATE.
023700     DISPLAY "******** BEGIN JOB HRVEDIT ********".
023800     DISPLAY "** RUN DATE (YYMMDD) **".
023900     DISPLAY WS-RUN-DATE.
024000     INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS.
024100     PERFORM 800-OPEN-FILES THRU 800-EXIT.
024200     PERFORM 900-READ-SESSIONS THRU 900-EXIT.
024300*    AN EMPTY SESSIONS FILE IS A VALID (IF QUIET) NIGHT - IT
024400*    IS NOT TREATED AS AN ABEND; HRVCLSFY STILL RUNS AND
024500*    PRODUCES A ZERO-TOTALS SUMMARY REPORT.
024600 000-EXIT.
024700     EXIT.
024800
024900 100-MAINLINE.
025000     MOVE "100-MAINLINE" TO PARA-NAME.
025100     PERFORM 300-FIELD-EDITS THRU 300-EXIT.
025200
025300     IF RECORD-ERROR-FOUND
025400         ADD +1 TO RECORDS-REJECTED
025500         PERFORM 710-WRITE-REJECT THRU 710-EXIT
025600     ELSE
025700         ADD +1 TO RECORDS-ACCEPTED
025800         PERFORM 700-WRITE-GOOD THRU 700-EXIT.
025900
026000     PERFORM 900-READ-SESSIONS THRU 900-EXIT.
026100 100-EXIT.
026200     EXIT.
026300
026400 300-FIELD-EDITS.
026500     MOVE "N" TO ERROR-FOUND-SW.
026600     MOVE "300-FIELD-EDITS" TO PARA-NAME.
026700
026800******** SUBJ - SUBJECT ID MUST NOT BE ALL SPACES
026900     IF HS-SUBJECT-ID = SPACES
027000         MOVE "SUBJ" TO HR-REJECT-REASON
027100         MOVE "Y" TO ERROR-FOUND-SW
027200         GO TO 300-EXIT.
027300
027400******** NUMV - EVERY NUMERIC FIELD, COLS 9-43, MUST BE DIGITS
027500     IF HS-NUMERIC-BLOCK IS NOT NUMERIC
027600         MOVE "NUMV" TO HR-REJECT-REASON
027700         MOVE "Y" TO ERROR-FOUND-SW
027800         GO TO 300-EXIT.
027900
028000******** DATE - MONTH 01-12, DAY 01-31, YEAR 1900-2099
028100     PERFORM 330-EDIT-DATE THRU 330-EXIT.
028200     IF RECORD-ERROR-FOUND
028300         GO TO 300-EXIT.
028400
028500******** RRNG - PLAUSIBILITY RANGES ON THE FIVE MEASURES
028600     IF VALID-RECORD
028700         PERFORM 400-EDIT-RANGES THRU 400-EXIT.
028800
028900 300-EXIT.
029000     EXIT.
029100
029200*    PY001 - 04/02/03 KLM - CARDIOLOGY ASKED WHETHER THIS EDIT
029300*    SHOULD ALSO CATCH IMPOSSIBLE DAY-OF-MONTH COMBINATIONS
029400*    (02/30, 04/31) AND LEAP-YEAR FEBRUARY 29THS.  RULED OUT OF
029500*    SCOPE FOR THE NIGHTLY RUN PER W. HENNESSY (CARDIOLOGY) -
029600*    THE HOLTER DOWNLOAD SYSTEM ALREADY REJECTS THOSE DATES
029700*    BEFORE THE FILE REACHES US, SO THE BOUNDS CHECK IN HRVDTE
029800*    IS CONSIDERED SUFFICIENT.  SEE HRVDTE REMARKS.
029900 330-EDIT-DATE.
030000     MOVE "330-EDIT-DATE" TO PARA-NAME.
030100     MOVE HS-SESSION-DATE TO HD-CCYYMMDD.
030200     CALL 'HRVDTE' USING WS-DATE-CALL-AREA.
030300     IF HD-RETURN-CD < 0
030400         DISPLAY "** DATE REJECT " HS-SESSION-CCYY "-"
030500             HS-SESSION-MM "-" HS-SESSION-DD
030600         MOVE "DATE" TO HR-REJECT-REASON
030700         MOVE "Y" TO ERROR-FOUND-SW
030800         GO TO 330-EXIT.
030900 330-EXIT.
031000     EXIT.
031100
031200 400-EDIT-RANGES.
031300     MOVE "400-EDIT-RANGES" TO PARA-NAME.
031400
031500******** MEAN-RR 300 - 2000 MS
031600     IF HS-MEAN-RR < 0300 OR HS-MEAN-RR > 2000
031700         MOVE "RRNG" TO HR-REJECT-REASON
031800         MOVE "Y" TO ERROR-FOUND-SW
031900         GO TO 400-EXIT.
032000
032100******** SDNN 0.1 - 300.0 MS
032200     IF HS-SDNN < 000.1 OR HS-SDNN > 300.0
032300         MOVE "RRNG" TO HR-REJECT-REASON
032400         MOVE "Y" TO ERROR-FOUND-SW
032500         GO TO 400-EXIT.
032600
032700******** RMSSD 0.1 - 300.0 MS
032800     IF HS-RMSSD < 000.1 OR HS-RMSSD > 300.0
032900         MOVE "RRNG" TO HR-REJECT-REASON
033000         MOVE "Y" TO ERROR-FOUND-SW
033100         GO TO 400-EXIT.
033200
033300******** LF-POWER 0.0 - 99999.9 MS SQUARED
033400     IF HS-LF-POWER > 99999.9
033500         MOVE "RRNG" TO HR-REJECT-REASON
033600         MOVE "Y" TO ERROR-FOUND-SW
033700         GO TO 400-EXIT.
033800
033900******** HF-POWER 0.1 - 99999.9 MS SQUARED - MUST EXCEED ZERO,
034000******** IT IS A DIVISOR IN THE LF/HF RATIO
034100     IF HS-HF-POWER < 000.1 OR HS-HF-POWER > 99999.9
034200         MOVE "RRNG" TO HR-REJECT-REASON
034300         MOVE "Y" TO ERROR-FOUND-SW
034400         GO TO 400-EXIT.
034500
034600******** ARTF - ARTIFACT PERCENTAGE MAY NOT EXCEED 20.0
034700     IF VALID-RECORD
034800         PERFORM 450-EDIT-ARTIFACT THRU 450-EXIT.
034900
035000 400-EXIT.
035100     EXIT.
035200
035300 450-EDIT-ARTIFACT.
035400     MOVE "450-EDIT-ARTIFACT" TO PARA-NAME.
035500     IF HS-ARTIFACT-PCT > 020.0
035600         MOVE "ARTF" TO HR-REJECT-REASON
035700         MOVE "Y" TO ERROR-FOUND-SW
035800         GO TO 450-EXIT.
035900 450-EXIT.
036000     EXIT.
036100
036200 700-WRITE-GOOD.
036300     MOVE "700-WRITE-GOOD" TO PARA-NAME.
036400     WRITE GOOD-REC FROM HRV-SESSION-REC.
036500 700-EXIT.
036600     EXIT.
036700
036800 710-WRITE-REJECT.
036900     MOVE "710-WRITE-REJECT" TO PARA-NAME.
037000     MOVE HR-REJECT-REASON TO WS-HOLD-REASON.
037100     INITIALIZE HRV-REJECT-REC.
037200     MOVE WS-SESSION-ALPHA(1:43) TO HR-ORIGINAL-DATA.
037300     MOVE WS-HOLD-REASON TO HR-REJECT-REASON.
037400     WRITE REJECTS-REC FROM HRV-REJECT-REC.
037500     DISPLAY "** REJECTED SUBJECT " HR-ORIGINAL-SUBJECT
037600         " REASON " HR-REJECT-REASON.
037700
037800     IF HR-REASON-IS-SUBJ
037900         ADD +1 TO REJ-COUNT-SUBJ
038000     ELSE IF HR-REASON-IS-NUMV
038100         ADD +1 TO REJ-COUNT-NUMV
038200     ELSE IF HR-REASON-IS-DATE
038300         ADD +1 TO REJ-COUNT-DATE
038400     ELSE IF HR-REASON-IS-RRNG
038500         ADD +1 TO REJ-COUNT-RRNG
038600     ELSE IF HR-REASON-IS-ARTF
038700         ADD +1 TO REJ-COUNT-ARTF.
038800 710-EXIT.
038900     EXIT.
039000
039100 800-OPEN-FILES.
039200     MOVE "800-OPEN-FILES" TO PARA-NAME.
039300     OPEN OUTPUT SYSOUT.
039400     OPEN INPUT SESSIONS.
039500     IF NOT CODE-READ
039600         MOVE "OPEN FAILED - SESSIONS" TO ABEND-REASON
039700         MOVE "00"                     TO EXPECTED-VAL
039800         MOVE IFCODE                   TO ACTUAL-VAL
039900         GO TO 1000-ABEND-RTN.
040000     OPEN OUTPUT GOOD.
040100     IF NOT CODE-WRITE
040200         MOVE "OPEN FAILED - GOOD"     TO ABEND-REASON
040300         MOVE "00"                     TO EXPECTED-VAL
040400         MOVE OFCODE                   TO ACTUAL-VAL
040500         GO TO 1000-ABEND-RTN.
040600     OPEN OUTPUT REJECTS.
040700     IF NOT CODE-WRITE-REJ
040800         MOVE "OPEN FAILED - REJECTS"  TO ABEND-REASON
040900         MOVE "00"                     TO EXPECTED-VAL
041000         MOVE RFCODE                   TO ACTUAL-VAL
041100         GO TO 1000-ABEND-RTN.
041200     OPEN OUTPUT CNTFILE.
041300     IF NOT CODE-WRITE-CNT
041400         MOVE "OPEN FAILED - CNTFILE"  TO ABEND-REASON
041500         MOVE "00"                     TO EXPECTED-VAL
041600         MOVE CFCODE                   TO ACTUAL-VAL
041700         GO TO 1000-ABEND-RTN.
041800 800-EXIT.
041900     EXIT.
042000
042100 850-CLOSE-FILES.
042200     MOVE "850-CLOSE-FILES" TO PARA-NAME.
042300     CLOSE SESSIONS, GOOD, REJECTS, CNTFILE, SYSOUT.
042400 850-EXIT.
042500     EXIT.
042600
042700 900-READ-SESSIONS.
042800     MOVE "900-READ-SESSIONS" TO PARA-NAME.
042900     READ SESSIONS INTO HRV-SESSION-REC
043000         AT END
043100         MOVE "N" TO MORE-DATA-SW
043200         GO TO 900-EXIT
043300     END-READ.
043400     ADD +1 TO RECORDS-READ.
043500     IF MORE-FIRST-DATE-NEEDED
043600         MOVE "N" TO FIRST-RECORD-SW
043700         MOVE HS-SESSION-DATE TO WS-FIRST-SESSION-DATE.
043800 900-EXIT.
043900     EXIT.
044000
044100 950-WRITE-CNTFILE.
044200     MOVE "950-WRITE-CNTFILE" TO PARA-NAME.
044300     INITIALIZE HRV-CONTROL-REC.
044400     MOVE RECORDS-READ         TO CN-RECORDS-READ.
044500     MOVE RECORDS-ACCEPTED     TO CN-RECORDS-ACCEPTED.
044600     MOVE RECORDS-REJECTED     TO CN-RECORDS-REJECTED.
044700     MOVE REJ-COUNT-SUBJ       TO CN-REJ-SUBJ.
044800     MOVE REJ-COUNT-NUMV       TO CN-REJ-NUMV.
044900     MOVE REJ-COUNT-DATE       TO CN-REJ-DATE.
045000     MOVE REJ-COUNT-RRNG       TO CN-REJ-RRNG.
045100     MOVE REJ-COUNT-ARTF       TO CN-REJ-ARTF.
045200     MOVE WS-FIRST-SESSION-DATE TO CN-FIRST-SESSION-DATE.
045300     WRITE CNTFILE-REC FROM HRV-CONTROL-REC.
045400 950-EXIT.
045500     EXIT.
045600
045700 999-CLEANUP.
045800     MOVE "999-CLEANUP" TO PARA-NAME.
045900     PERFORM 950-WRITE-CNTFILE THRU 950-EXIT.
046000     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
046100
046200     DISPLAY "** SESSIONS READ **".
046300     DISPLAY RECORDS-READ.
046400     DISPLAY "** SESSIONS ACCEPTED **".
046500     DISPLAY RECORDS-ACCEPTED.
046600     DISPLAY "** SESSIONS REJECTED **".
046700     DISPLAY RECORDS-REJECTED.
046800     DISPLAY "******** NORMAL END OF JOB HRVEDIT ********".
046900 999-EXIT.
047000     EXIT.
047100
047200 1000-ABEND-RTN.
047300     MOVE "1000-ABEND-RTN" TO PARA-NAME.
047400     WRITE SYSOUT-REC FROM HRV-ABEND-REC.
047500     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
047600     DISPLAY "*** ABNORMAL END OF JOB-HRVEDIT ***" UPON CONSOLE.
047700     MOVE 16 TO RETURN-CODE.
047800     GOBACK.
