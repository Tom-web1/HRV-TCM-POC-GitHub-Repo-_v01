000100******************************************************************
000200*    HRVSESS.                                                   *
000300*    HRV SESSION RECORD - INPUT MEASUREMENT RECORD.             *
000400*    FIXED LENGTH 80, NO DELIMITERS, ONE RECORD PER SESSION.    *
000500*    USED BY:  HRVEDIT  (SESSIONS FD AND GOOD FD)                *
000600*               HRVCLSFY (GOOD FD)                               *
000700******************************************************************
000800*    12/06/94 JS   CARDIO NIGHTLY - INITIAL LAYOUT.        HRV001*
000900*    03/11/99 RTC  Y2K - CCYY 4-DIGIT, NO CHANGE NEEDED.   HRV009*
001000******************************************************************
001100 01  HRV-SESSION-REC.
001200     05  HS-SUBJECT-ID           PIC X(08).
001300     05  HS-SESSION-DATE         PIC 9(08).
001400     05  HS-MEAN-RR              PIC 9(04).
001500     05  HS-SDNN                 PIC 9(03)V9(01).
001600     05  HS-RMSSD                PIC 9(03)V9(01).
001700     05  HS-LF-POWER             PIC 9(05)V9(01).
001800     05  HS-HF-POWER             PIC 9(05)V9(01).
001900     05  HS-ARTIFACT-PCT         PIC 9(02)V9(01).
002000     05  FILLER                  PIC X(37).
002100*
002200*    DATE-BROKEN-OUT VIEW - USED BY HRVEDIT'S 330-EDIT-DATE TO
002300*    DISPLAY THE CCYY/MM/DD OF A DATE THAT HRVDTE REJECTED.
002400*    HRVDTE DOES NOT USE THIS VIEW - IT BREAKS THE DATE OUT OF
002500*    ITS OWN LINKAGE AREA WITH HRV-DATE-LINKAGE-R.
002600A*
002700B 01  HRV-SESSION-DATE-VIEW REDEFINES HRV-SESSION-REC.
002800     05  FILLER                  PIC X(08).
002900     05  HS-SESSION-CCYY         PIC 9(04).
003000     05  HS-SESSION-MM           PIC 9(02).
003100     05  HS-SESSION-DD           PIC 9(02).
003200     05  FILLER                  PIC X(64).
003300*
003400*    NUMERIC-BLOCK VIEW - COLUMNS 9-43 ARE EVERY NUMERIC
003500*    FIELD ON THE RECORD.  THE NUMV EDIT TESTS THIS WHOLE
003600*    BLOCK FOR ALL-DIGITS IN ONE SHOT RATHER THAN FIELD BY
003700*    FIELD.
003800*
003900 01  HRV-SESSION-NUMV-VIEW REDEFINES HRV-SESSION-REC.
004000     05  FILLER                  PIC X(08).
004100     05  HS-NUMERIC-BLOCK        PIC X(35).
004200     05  FILLER                  PIC X(37).
