000100******************************************************************
000200*    HRVCLS.                                                    *
000300*    HRV CLASSIFIED RECORD - OUTPUT DETAIL RECORD.               *
000400*    FIXED LENGTH 80, ONE RECORD PER ACCEPTED SESSION.           *
000500*    USED BY:  HRVCLSFY (CLASSIFIED FD)                          *
000600******************************************************************
000700*    12/06/94 JS   CARDIO NIGHTLY - INITIAL LAYOUT.        HRV002*
000800******************************************************************
000900 01  HRV-CLASSIFIED-REC.
001000     05  HC-SUBJECT-ID           PIC X(08).
001100     05  HC-SESSION-DATE         PIC 9(08).
001200     05  HC-MEAN-HR              PIC 9(03).
001300     05  HC-LF-HF-RATIO          PIC 9(03)V9(02).
001400     05  HC-SDNN-LEVEL           PIC X(01).
001500         88  HC-SDNN-IS-LOW      VALUE "L".
001600         88  HC-SDNN-IS-NORMAL   VALUE "N".
001700         88  HC-SDNN-IS-HIGH     VALUE "H".
001800     05  HC-RMSSD-LEVEL          PIC X(01).
001900         88  HC-RMSSD-IS-LOW     VALUE "L".
002000         88  HC-RMSSD-IS-NORMAL  VALUE "N".
002100         88  HC-RMSSD-IS-HIGH    VALUE "H".
002200     05  HC-RATIO-LEVEL          PIC X(01).
002300         88  HC-RATIO-IS-LOW     VALUE "L".
002400         88  HC-RATIO-IS-NORMAL  VALUE "N".
002500         88  HC-RATIO-IS-HIGH    VALUE "H".
002600     05  HC-QUADRANT             PIC X(02).
002700         88  HC-IS-QUAD-1        VALUE "Q1".
002800         88  HC-IS-QUAD-2        VALUE "Q2".
002900         88  HC-IS-QUAD-3        VALUE "Q3".
003000         88  HC-IS-QUAD-4        VALUE "Q4".
003100     05  HC-PHENOTYPE            PIC X(04).
003200     05  FILLER                  PIC X(47).
003300*
003400*    LEVEL-TRIO VIEW - THE THREE GRADED LEVELS TAKEN AS A
003500*    GROUP.  600-ASSIGN-PHENOTYPE IN HRVCLSFY DISPLAYS THIS
003600*    ALONGSIDE THE SUBJECT ID IF A RECORD COMES OUT UNCL - THAT
003700*    IS SUPPOSED TO BE UNREACHABLE, SO IT IS WORTH A TRACE LINE.
003800*
003900 01  HRV-CLASSIFIED-LEVELS-VIEW REDEFINES HRV-CLASSIFIED-REC.
004000     05  FILLER                  PIC X(24).
004100     05  HC-LEVEL-TRIO           PIC X(03).
004200     05  FILLER                  PIC X(53).
