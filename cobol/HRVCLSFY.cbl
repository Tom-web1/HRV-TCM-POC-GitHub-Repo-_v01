000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  HRVCLSFY.
000300 AUTHOR. JON SAYLES.
000400 INSTALLATION. COBOL DEV CENTER.
000500 DATE-WRITTEN. 12/06/94.
000600 DATE-COMPILED. 12/06/94.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS PROGRAM CLASSIFIES EVERY SESSION RECORD THAT
001300*          PASSED HRVEDIT.  FOR EACH RECORD IT:
001400*
001500*             - CALLS HRVMSR TO DERIVE MEAN HEART RATE AND THE
001600*               LF/HF RATIO.
001700*             - GRADES SDNN, RMSSD AND THE LF/HF RATIO INTO
001800*               LOW/NORMAL/HIGH BANDS.
001900*             - PLACES THE SESSION IN ONE OF FOUR AUTONOMIC
002000*               BALANCE QUADRANTS.
002100*             - ASSIGNS A NINE-WAY PHENOTYPE CODE.
002200*             - WRITES A CLASSIFIED DETAIL RECORD AND ROLLS THE
002300*               RESULT INTO A FIXED 9-ROW PHENOTYPE TABLE.
002400*
002500*          THE INPUT ARRIVES IN SUBJECT ORDER, NOT PHENOTYPE
002600*          ORDER, SO THE SUMMARY IS BUILT BY ACCUMULATING INTO
002700*          THE FIXED TABLE RATHER THAN BY A SORTED CONTROL
002800*          BREAK.  AT END OF FILE THE TABLE IS WALKED IN FIXED
002900*          CODE ORDER TO PRINT THE SUMMARY REPORT.
003000*
003100******************************************************************
003200
003300         INPUT FILE - GOOD RECS   -   DDS0002.HRVGOOD
003400
003500         INPUT FILE - CONTROL     -   DDS0002.HRVCNT
003600
003700         OUTPUT FILE - CLASSIFIED -   DDS0002.HRVCLS
003800
003900         OUTPUT FILE - SUMMARY    -   DDS0002.HRVRPT
004000
004100         DUMP FILE                -   SYSOUT
004200
004300******************************************************************
004400* CHANGES:
004500* 12/06/94 JS   1.0.00 CREATED - STARTED CODING FROM DALYUPDT     HRV012
004600*                      AND BORROWED THE REPORT-LINE LAYOUTS       HRV012
004700*                      FROM PATLIST.                              HRV012
004800* 09/14/98 RTC  1.0.01 Y2K REVIEW - HC-SESSION-DATE ALREADY       HRV013
004900*                      4-DIGIT CCYY, NO CHANGE REQUIRED.          HRV013
005000* 04/02/03 KLM  1.0.02 REQ #4471 - RATIO BAND WIDENED TO MATCH    HRV014
005100*                      REVISED CARDIOLOGY REFERENCE BANDS.        HRV014
005200* 11/19/07 PDW  1.0.03 TICKET CD-889 - MEAN LINE NOW BLANKS OUT   HRV015
005300*                      WHEN A PHENOTYPE'S COUNT IS ZERO INSTEAD   HRV015
005400*                      OF PRINTING 000.0.                         HRV015
005500* 03/02/09 KLM  1.0.04 TICKET CD-944 - COMPANION FIX TO HRVEDIT   HRV015A
005600*                      1.0.05.  ADDED FILE-STATUS CHECKS BEHIND   HRV015A
005700*                      EACH OPEN IN 800-OPEN-FILES, AND MADE A    HRV015A
005800*                      MISSING CNTFILE RECORD ABEND 810-READ-     HRV015A
005900*                      CNTFILE INSTEAD OF SILENTLY INITIALIZING   HRV015A
006000*                      THE CONTROL RECORD - AN EMPTY CNTFILE      HRV015A
006100*                      MEANS THE EDIT STEP NEVER RAN.             HRV015A
006200* 03/02/09 KLM  1.0.04 SET RETURN-CODE 16 IN 1000-ABEND-RTN, SAME HRV015A
006300*                      AS THE HRVEDIT FIX.                        HRV015A
006400* 03/02/09 KLM  1.0.04 ADDED WS-RUN-DATE (77-LEVEL) AND AN        HRV015B
006500*                      OPERATOR DISPLAY OF IT AT JOB START, SAME  HRV015B
006600*                      COMPANION CHANGE MADE IN HRVEDIT.          HRV015B
006700* 08/06/13 KLM  1.0.05 TICKET CD-1362 - HRV-CLASSIFIED-LEVELS-    HRV016
006800*                      VIEW HAD BEEN DECLARED BUT NEVER USED.     HRV016
006900*                      600-ASSIGN-PHENOTYPE NOW DISPLAYS IT WITH  HRV016
007000*                      THE SUBJECT ID IF A RECORD EVER FALLS      HRV016
007100*                      THROUGH TO THE UNCL DEFAULT.               HRV016
007200******************************************************************
007300
007400 ENVIRONMENT DIVISION.
007500 CONFIGURATION SECTION.
007600 SOURCE-COMPUTER. IBM-390.
007700 OBJECT-COMPUTER. IBM-390.
007800 SPECIAL-NAMES.
007900     C01 IS NEXT-PAGE.
008000
008100 INPUT-OUTPUT SECTION.
008200 FILE-CONTROL.
008300     SELECT SYSOUT
008400     ASSIGN TO UT-S-SYSOUT
008500       ORGANIZATION IS SEQUENTIAL.
008600
008700     SELECT GOOD
008800     ASSIGN TO UT-S-GOOD
008900       ACCESS MODE IS SEQUENTIAL
009000       FILE STATUS IS IFCODE.
009100
009200     SELECT CNTFILE
009300     ASSIGN TO UT-S-CNTFILE
009400       ACCESS MODE IS SEQUENTIAL
009500       FILE STATUS IS CFCODE.
009600
009700     SELECT CLASSIFIED
009800     ASSIGN TO UT-S-CLASSIFIED
009900       ACCESS MODE IS SEQUENTIAL
010000       FILE STATUS IS OFCODE.
010100
010200     SELECT HRVRPT
010300     ASSIGN TO UT-S-HRVRPT
010400       ACCESS MODE IS SEQUENTIAL
010500       FILE STATUS IS RFCODE.
010600
010700 DATA DIVISION.
010800 FILE SECTION.
010900 FD  SYSOUT
011000     RECORDING MODE IS F
011100     LABEL RECORDS ARE STANDARD
011200     RECORD CONTAINS 80 CHARACTERS
011300     BLOCK CONTAINS 0 RECORDS
011400     DATA RECORD IS SYSOUT-REC.
011500 01  SYSOUT-REC  PIC X(80).
011600
011700****** WRITTEN BY HRVEDIT - ONLY THE SESSIONS THAT PASSED ALL
011800****** FIVE EDITS
011900 FD  GOOD
012000     RECORDING MODE IS F
012100     LABEL RECORDS ARE STANDARD
012200     RECORD CONTAINS 80 CHARACTERS
012300     BLOCK CONTAINS 0 RECORDS
012400     DATA RECORD IS GOOD-REC.
012500 01  GOOD-REC  PIC X(80).
012600
012700****** ONE-RECORD CONTROL FILE WRITTEN BY HRVEDIT
012800 FD  CNTFILE
012900     RECORDING MODE IS F
013000     LABEL RECORDS ARE STANDARD
013100     RECORD CONTAINS 80 CHARACTERS
013200     BLOCK CONTAINS 0 RECORDS
013300     DATA RECORD IS CNTFILE-REC.
013400 01  CNTFILE-REC  PIC X(80).
013500
013600 FD  CLASSIFIED
013700     RECORDING MODE IS F
013800     LABEL RECORDS ARE STANDARD
013900     RECORD CONTAINS 80 CHARACTERS
014000     BLOCK CONTAINS 0 RECORDS
014100     DATA RECORD IS CLASSIFIED-REC.
014200 01  CLASSIFIED-REC  PIC X(80).
014300
014400 FD  HRVRPT
014500     RECORDING MODE IS F
014600     LABEL RECORDS ARE STANDARD
014700     RECORD CONTAINS 80 CHARACTERS
014800     BLOCK CONTAINS 0 RECORDS
014900     DATA RECORD IS RPT-REC.
015000 01  RPT-REC  PIC X(80).
015100
015200 WORKING-STORAGE SECTION.
015300
015400 01  FILE-STATUS-CODES.
015500     05  IFCODE                  PIC X(02).
015600         88  CODE-READ    VALUES "00" SPACES.
015700         88  NO-MORE-GOOD  VALUE "10".
015800     05  CFCODE                  PIC X(02).
015900         88  CODE-READ-CNT  VALUES "00" SPACES.
016000         88  NO-CNTFILE-REC  VALUE "10".
016100     05  OFCODE                  PIC X(02).
016200         88  CODE-WRITE   VALUES "00" SPACES.
016300     05  RFCODE                  PIC X(02).
016400         88  CODE-WRITE-RPT  VALUES "00" SPACES.
016500
016600** QSAM FILE
016700 COPY HRVSESS.
016800
016900** QSAM FILE
017000 COPY HRVCLS.
017100
017200** QSAM FILE - JOB-STEP CONTROL RECORD
017300 COPY HRVCNT.
017400
017500 01  HRV-MEASURES-LINKAGE.
017600     05  HM-MEAN-RR              PIC 9(04).
017700     05  HM-LF-POWER             PIC 9(05)V9(01).
017800     05  HM-HF-POWER             PIC 9(05)V9(01).
017900     05  HM-MEAN-HR              PIC 9(03).
018000     05  HM-LF-HF-RATIO          PIC 9(03)V9(02).
018100     05  HM-RETURN-CD            PIC S9(04) COMP.
018200
018300*
018400*    NINE PHENOTYPE CODES, FIXED CODE ORDER.  THE INIT LIST
018500*    BELOW IS MOVED INTO THE ACCUMULATOR TABLE AT HOUSEKEEPING
018600*    TIME SO THE TABLE ROWS COME UP IN THIS ORDER EVERY RUN.
018700*
018800 01  WS-PHENOTYPE-CODE-LIST.
018900     05  FILLER                  PIC X(36)
019000             VALUE "Q1HVQ1NVQ2HVQ2NVQ3NVQ3LVQ4NVQ4LVUNCL".
019100 01  WS-PHENOTYPE-CODE-LIST-R REDEFINES WS-PHENOTYPE-CODE-LIST.
019200     05  WS-PHENOTYPE-CODE-INIT  PIC X(04) OCCURS 9 TIMES.
019300
019400 01  PHENOTYPE-ACCUM-TABLE.
019500     05  PHENOTYPE-ROW OCCURS 9 TIMES.
019600         10  PA-CODE             PIC X(04).
019700         10  PA-COUNT            PIC 9(07) COMP.
019800         10  PA-SUM-SDNN         PIC 9(07)V9(01) COMP-3.
019900         10  PA-SUM-RMSSD        PIC 9(07)V9(01) COMP-3.
020000
020100 01  WS-RPT-HDR-REC.
020200     05  FILLER                  PIC X(01) VALUE SPACE.
020300     05  FILLER                  PIC X(27)
020400             VALUE "HRV CLASSIFICATION SUMMARY".
020500     05  FILLER                  PIC X(31) VALUE SPACES.
020600     05  FILLER                  PIC X(06) VALUE "DATE: ".
020700     05  HDR-DATE-O              PIC 9(08).
020800     05  FILLER                  PIC X(07) VALUE SPACES.
020900
021000 01  WS-RPT-COLM-HDR.
021100     05  FILLER                  PIC X(01) VALUE SPACE.
021200     05  FILLER                  PIC X(13) VALUE "PHENOTYPE".
021300     05  FILLER                  PIC X(09) VALUE "COUNT".
021400     05  FILLER                  PIC X(12) VALUE "MEAN SDNN".
021500     05  FILLER                  PIC X(12) VALUE "MEAN RMSSD".
021600     05  FILLER                  PIC X(33) VALUE SPACES.
021700
021800 01  WS-RPT-DETAIL-REC.
021900     05  FILLER                  PIC X(01) VALUE SPACE.
022000     05  DET-PHENOTYPE-O         PIC X(04).
022100     05  FILLER                  PIC X(09) VALUE SPACES.
022200     05  DET-COUNT-O             PIC ZZZZZ9.
022300     05  FILLER                  PIC X(06) VALUE SPACES.
022400     05  DET-MEAN-SDNN-O         PIC ZZ9.9.
022500     05  FILLER                  PIC X(07) VALUE SPACES.
022600     05  DET-MEAN-RMSSD-O        PIC ZZ9.9.
022700     05  FILLER                  PIC X(31) VALUE SPACES.
022800
022900 01  WS-RPT-TOTAL-REC1.
023000     05  FILLER                  PIC X(01) VALUE SPACE.
023100     05  FILLER                  PIC X(18)
023200             VALUE "TOTAL CLASSIFIED".
023300     05  TOT-CLASSIFIED-O        PIC ZZZZZ9.
023400     05  FILLER                  PIC X(55) VALUE SPACES.
023500
023600 01  WS-RPT-TOTAL-REC2.
023700     05  FILLER                  PIC X(01) VALUE SPACE.
023800     05  FILLER                  PIC X(18)
023900             VALUE "REJECTED".
024000     05  TOT-REJECTED-O          PIC ZZZZZ9.
024100     05  FILLER                  PIC X(55) VALUE SPACES.
024200
024300 01  WS-RPT-REJECT-REC.
024400     05  FILLER                  PIC X(02) VALUE SPACES.
024500     05  FILLER                  PIC X(05) VALUE "SUBJ ".
024600     05  REJ-SUBJ-O              PIC ZZZZZ9.
024700     05  FILLER                  PIC X(02) VALUE SPACES.
024800     05  FILLER                  PIC X(05) VALUE "NUMV ".
024900     05  REJ-NUMV-O              PIC ZZZZZ9.
025000     05  FILLER                  PIC X(02) VALUE SPACES.
025100     05  FILLER                  PIC X(05) VALUE "DATE ".
025200     05  REJ-DATE-O              PIC ZZZZZ9.
025300     05  FILLER                  PIC X(02) VALUE SPACES.
025400     05  FILLER                  PIC X(05) VALUE "RRNG ".
025500     05  REJ-RRNG-O              PIC ZZZZZ9.
025600     05  FILLER                  PIC X(02) VALUE SPACES.
025700     05  FILLER                  PIC X(05) VALUE "ARTF ".
025800     05  REJ-ARTF-O              PIC ZZZZZ9.
025900     05  FILLER                  PIC X(13) VALUE SPACES.
026000
026100 01  WS-RPT-TOTAL-REC3.
026200     05  FILLER                  PIC X(01) VALUE SPACE.
026300     05  FILLER                  PIC X(18)
026400             VALUE "RECORDS READ".
026500     05  TOT-READ-O              PIC ZZZZZ9.
026600     05  FILLER                  PIC X(55) VALUE SPACES.
026700
026800 01  WS-MEAN-WORK.
026900     05  WM-MEAN-SDNN            PIC 9(05)V9(01) COMP-3.
027000     05  WM-MEAN-RMSSD           PIC 9(05)V9(01) COMP-3.
027100
027200 01  MISC-WS-FLDS.
027300     05  PHN-IDX                 PIC 9(02) COMP.
027400     05  ROW-FOUND-SW            PIC X(01).
027500         88  ROW-FOUND           VALUE "Y".
027600     05  FILLER                  PIC X(01).
027700
027800 77  MORE-DATA-SW                PIC X(01) VALUE "Y".
027900     88  NO-MORE-DATA        VALUE "N".
028000 77  WS-RUN-DATE                 PIC 9(06).
028100
028200 COPY HRVABND.
028300** SYSOUT DUMP RECORD
028400
028500 01  PARA-NAME                   PIC X(30) VALUE SPACES.
028600
028700 PROCEDURE DIVISION.
028800     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
028900     PERFORM 100-MAINLINE THRU 100-EXIT
029000             UNTIL NO-MORE-DATA.
029100     PERFORM 999-CLEANUP THRU 999-EXIT.
029200     MOVE ZERO TO RETURN-CODE.
029300     GOBACK.
029400
029500 000-HOUSEKEEPING.
029600     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
029700     ACCEPT WS-RUN-DATE FROM DATE.
029800     DISPLAY "******** BEGIN JOB HRVCLSFY ********".
029900     DISPLAY "** RUN DATE (YYMMDD) **".
030000     DISPLAY WS-RUN-DATE.
030100     PERFORM 800-OPEN-FILES THRU 800-EXIT.
030200     PERFORM 810-READ-CNTFILE THRU 810-EXIT.
030300     PERFORM 050-INIT-PHENO-TABLE THRU 050-EXIT
030400             VARYING PHN-IDX FROM 1 BY 1 UNTIL PHN-IDX > 9.
030500     PERFORM 900-READ-GOOD THRU 900-EXIT.
030600 000-EXIT.
030700     EXIT.
030800
030900 050-INIT-PHENO-TABLE.
031000     MOVE WS-PHENOTYPE-CODE-INIT(PHN-IDX) TO PA-CODE(PHN-IDX).
031100     MOVE ZERO TO PA-COUNT(PHN-IDX).
031200     MOVE ZERO TO PA-SUM-SDNN(PHN-IDX).
031300     MOVE ZERO TO PA-SUM-RMSSD(PHN-IDX).
031400 050-EXIT.
031500     EXIT.
031600
031700 100-MAINLINE.
031800     MOVE "100-MAINLINE" TO PARA-NAME.
031900     PERFORM 300-CLASSIFY-RECORD THRU 300-EXIT.
032000     PERFORM 650-ACCUM-PHENOTYPE THRU 650-EXIT.
032100     PERFORM 700-WRITE-CLASSIFIED THRU 700-EXIT.
032200     PERFORM 900-READ-GOOD THRU 900-EXIT.
032300 100-EXIT.
032400     EXIT.
032500
032600 300-CLASSIFY-RECORD.
032700     MOVE "300-CLASSIFY-RECORD" TO PARA-NAME.
032800     INITIALIZE HRV-CLASSIFIED-REC.
032900     MOVE HS-SUBJECT-ID   TO HC-SUBJECT-ID.
033000     MOVE HS-SESSION-DATE TO HC-SESSION-DATE.
033100
033200     MOVE HS-MEAN-RR      TO HM-MEAN-RR.
033300     MOVE HS-LF-POWER     TO HM-LF-POWER.
033400     MOVE HS-HF-POWER     TO HM-HF-POWER.
033500     CALL 'HRVMSR' USING HRV-MEASURES-LINKAGE.
033600     MOVE HM-MEAN-HR      TO HC-MEAN-HR.
033700     MOVE HM-LF-HF-RATIO  TO HC-LF-HF-RATIO.
033800
033900     PERFORM 400-GRADE-LEVELS   THRU 400-EXIT.
034000     PERFORM 500-PLACE-QUADRANT THRU 500-EXIT.
034100     PERFORM 600-ASSIGN-PHENOTYPE THRU 600-EXIT.
034200 300-EXIT.
034300     EXIT.
034400
034500 400-GRADE-LEVELS.
034600     MOVE "400-GRADE-LEVELS" TO PARA-NAME.
034700
034800******** SDNN - LOW < 30.0, NORMAL 30.0 TO <100.0, HIGH >=100.0
034900     IF HS-SDNN < 030.0
035000         MOVE "L" TO HC-SDNN-LEVEL
035100     ELSE
035200         IF HS-SDNN < 100.0
035300             MOVE "N" TO HC-SDNN-LEVEL
035400         ELSE
035500             MOVE "H" TO HC-SDNN-LEVEL.
035600
035700******** RMSSD - LOW < 20.0, NORMAL 20.0 TO <90.0, HIGH >=90.0
035800     IF HS-RMSSD < 020.0
035900         MOVE "L" TO HC-RMSSD-LEVEL
036000     ELSE
036100         IF HS-RMSSD < 090.0
036200             MOVE "N" TO HC-RMSSD-LEVEL
036300         ELSE
036400             MOVE "H" TO HC-RMSSD-LEVEL.
036500
036600******** LF/HF RATIO - LOW <0.50, NORMAL .50-2.00, HIGH >=2.00
036700     IF HC-LF-HF-RATIO < 000.50
036800         MOVE "L" TO HC-RATIO-LEVEL
036900     ELSE
037000         IF HC-LF-HF-RATIO < 002.00
037100             MOVE "N" TO HC-RATIO-LEVEL
037200         ELSE
037300             MOVE "H" TO HC-RATIO-LEVEL.
037400 400-EXIT.
037500     EXIT.
037600
037700 500-PLACE-QUADRANT.
037800     MOVE "500-PLACE-QUADRANT" TO PARA-NAME.
037900******** RMSSD LEVEL IS THE PARASYMPATHETIC AXIS, LF/HF LEVEL
038000******** IS THE SYMPATHETIC AXIS.  NORMAL COUNTS TOWARD THE
038100******** LOWER POLE OF EITHER AXIS.
038200     IF HC-RMSSD-IS-HIGH
038300         IF HC-RATIO-IS-HIGH
038400             MOVE "Q1" TO HC-QUADRANT
038500         ELSE
038600             MOVE "Q2" TO HC-QUADRANT
038700     ELSE
038800         IF HC-RATIO-IS-HIGH
038900             MOVE "Q4" TO HC-QUADRANT
039000         ELSE
039100             MOVE "Q3" TO HC-QUADRANT.
039200 500-EXIT.
039300     EXIT.
039400
039500 600-ASSIGN-PHENOTYPE.
039600     MOVE "600-ASSIGN-PHENOTYPE" TO PARA-NAME.
039700******** QUADRANT REFINED BY THE SDNN LEVEL.  UNCL IS
039800******** DEFENSIVE - UNREACHABLE BY CONSTRUCTION, THE FOUR
039900******** QUADRANTS AND THREE SDNN LEVELS COVER EVERY CASE.
040000     MOVE "UNCL" TO HC-PHENOTYPE.
040100     IF HC-IS-QUAD-1
040200         IF HC-SDNN-IS-HIGH
040300             MOVE "Q1HV" TO HC-PHENOTYPE
040400         ELSE
040500             MOVE "Q1NV" TO HC-PHENOTYPE
040600     ELSE
040700     IF HC-IS-QUAD-2
040800         IF HC-SDNN-IS-HIGH
040900             MOVE "Q2HV" TO HC-PHENOTYPE
041000         ELSE
041100             MOVE "Q2NV" TO HC-PHENOTYPE
041200     ELSE
041300     IF HC-IS-QUAD-3
041400         IF HC-SDNN-IS-LOW
041500             MOVE "Q3LV" TO HC-PHENOTYPE
041600         ELSE
041700             MOVE "Q3NV" TO HC-PHENOTYPE
041800     ELSE
041900     IF HC-IS-QUAD-4
042000         IF HC-SDNN-IS-LOW
042100             MOVE "Q4LV" TO HC-PHENOTYPE
042200         ELSE
042300             MOVE "Q4NV" TO HC-PHENOTYPE.
042400
042500     IF HC-PHENOTYPE = "UNCL"
042600         DISPLAY "** UNCL FELL THROUGH - SUBJECT " HC-SUBJECT-ID
042700         DISPLAY "** LEVEL TRIO (SDNN/RMSSD/RATIO) " HC-LEVEL-TRIO.
042800 600-EXIT.
042900     EXIT.
043000
043100 650-ACCUM-PHENOTYPE.
043200     MOVE "650-ACCUM-PHENOTYPE" TO PARA-NAME.
043300     MOVE "N" TO ROW-FOUND-SW.
043400     PERFORM 660-FIND-ROW THRU 660-EXIT
043500             VARYING PHN-IDX FROM 1 BY 1 UNTIL
043600             PHN-IDX > 9 OR ROW-FOUND.
043700
043800     IF ROW-FOUND
043900         ADD 1        TO PA-COUNT(PHN-IDX)
044000         ADD HS-SDNN  TO PA-SUM-SDNN(PHN-IDX)
044100         ADD HS-RMSSD TO PA-SUM-RMSSD(PHN-IDX).
044200 650-EXIT.
044300     EXIT.
044400
044500 660-FIND-ROW.
044600     IF PA-CODE(PHN-IDX) = HC-PHENOTYPE
044700         MOVE "Y" TO ROW-FOUND-SW.
044800 660-EXIT.
044900     EXIT.
045000
045100 700-WRITE-CLASSIFIED.
045200     MOVE "700-WRITE-CLASSIFIED" TO PARA-NAME.
045300     WRITE CLASSIFIED-REC FROM HRV-CLASSIFIED-REC.
045400 700-EXIT.
045500     EXIT.
045600
045700 800-OPEN-FILES.
045800     MOVE "800-OPEN-FILES" TO PARA-NAME.
045900     OPEN OUTPUT SYSOUT.
046000     OPEN INPUT GOOD.
046100     IF NOT CODE-READ
046200         MOVE "OPEN FAILED - GOOD"     TO ABEND-REASON
046300         MOVE "00"                     TO EXPECTED-VAL
046400         MOVE IFCODE                   TO ACTUAL-VAL
046500         GO TO 1000-ABEND-RTN.
046600     OPEN INPUT CNTFILE.
046700     IF NOT CODE-READ-CNT
046800         MOVE "OPEN FAILED - CNTFILE"  TO ABEND-REASON
046900         MOVE "00"                     TO EXPECTED-VAL
047000         MOVE CFCODE                   TO ACTUAL-VAL
047100         GO TO 1000-ABEND-RTN.
047200     OPEN OUTPUT CLASSIFIED.
047300     IF NOT CODE-WRITE
047400         MOVE "OPEN FAILED - CLASSIFIED" TO ABEND-REASON
047500         MOVE "00"                     TO EXPECTED-VAL
047600         MOVE OFCODE                   TO ACTUAL-VAL
047700         GO TO 1000-ABEND-RTN.
047800     OPEN OUTPUT HRVRPT.
047900     IF NOT CODE-WRITE-RPT
048000         MOVE "OPEN FAILED - HRVRPT"  TO ABEND-REASON
048100         MOVE "00"                     TO EXPECTED-VAL
048200         MOVE RFCODE                   TO ACTUAL-VAL
048300         GO TO 1000-ABEND-RTN.
048400 800-EXIT.
048500     EXIT.
048600
048700 810-READ-CNTFILE.
048800     MOVE "810-READ-CNTFILE" TO PARA-NAME.
048900     READ CNTFILE INTO HRV-CONTROL-REC
049000         AT END
049100         MOVE "CNTFILE EMPTY - EDIT STEP DID NOT RUN" TO ABEND-REASON
049200         MOVE "PRESENT"                TO EXPECTED-VAL
049300         MOVE "NO REC"                 TO ACTUAL-VAL
049400         GO TO 1000-ABEND-RTN
049500     END-READ.
049600 810-EXIT.
049700     EXIT.
049800
049900 850-CLOSE-FILES.
050000     MOVE "850-CLOSE-FILES" TO PARA-NAME.
050100     CLOSE GOOD, CNTFILE, CLASSIFIED, HRVRPT, SYSOUT.
050200 850-EXIT.
050300     EXIT.
050400
050500 900-READ-GOOD.
050600     MOVE "900-READ-GOOD" TO PARA-NAME.
050700     READ GOOD INTO HRV-SESSION-REC
050800         AT END
050900         MOVE "N" TO MORE-DATA-SW
051000         GO TO 900-EXIT
051100     END-READ.
051200 900-EXIT.
051300     EXIT.
051400
051500 950-PRINT-SUMMARY.
051600     MOVE "950-PRINT-SUMMARY" TO PARA-NAME.
051700     MOVE CN-FIRST-SESSION-DATE TO HDR-DATE-O.
051800     WRITE RPT-REC FROM WS-RPT-HDR-REC.
051900     WRITE RPT-REC FROM WS-RPT-COLM-HDR.
052000
052100     PERFORM 960-PRINT-ONE-PHENOTYPE THRU 960-EXIT
052200             VARYING PHN-IDX FROM 1 BY 1 UNTIL PHN-IDX > 9.
052300
052400     MOVE CN-RECORDS-ACCEPTED TO TOT-CLASSIFIED-O.
052500     WRITE RPT-REC FROM WS-RPT-TOTAL-REC1.
052600
052700     MOVE CN-RECORDS-REJECTED TO TOT-REJECTED-O.
052800     WRITE RPT-REC FROM WS-RPT-TOTAL-REC2.
052900
053000     MOVE CN-REJ-SUBJ TO REJ-SUBJ-O.
053100     MOVE CN-REJ-NUMV TO REJ-NUMV-O.
053200     MOVE CN-REJ-DATE TO REJ-DATE-O.
053300     MOVE CN-REJ-RRNG TO REJ-RRNG-O.
053400     MOVE CN-REJ-ARTF TO REJ-ARTF-O.
053500     WRITE RPT-REC FROM WS-RPT-REJECT-REC.
053600
053700     MOVE CN-RECORDS-READ TO TOT-READ-O.
053800     WRITE RPT-REC FROM WS-RPT-TOTAL-REC3.
053900 950-EXIT.
054000     EXIT.
054100
054200 960-PRINT-ONE-PHENOTYPE.
054300     MOVE SPACES TO WS-RPT-DETAIL-REC.
054400     MOVE PA-CODE(PHN-IDX) TO DET-PHENOTYPE-O.
054500     MOVE PA-COUNT(PHN-IDX) TO DET-COUNT-O.
054600
054700     IF PA-COUNT(PHN-IDX) > 0
054800         COMPUTE WM-MEAN-SDNN ROUNDED =
054900                 PA-SUM-SDNN(PHN-IDX) / PA-COUNT(PHN-IDX)
055000         COMPUTE WM-MEAN-RMSSD ROUNDED =
055100                 PA-SUM-RMSSD(PHN-IDX) / PA-COUNT(PHN-IDX)
055200         MOVE WM-MEAN-SDNN TO DET-MEAN-SDNN-O
055300         MOVE WM-MEAN-RMSSD TO DET-MEAN-RMSSD-O
055400     ELSE
055500         MOVE SPACES TO DET-MEAN-SDNN-O
055600         MOVE SPACES TO DET-MEAN-RMSSD-O.
055700
055800     WRITE RPT-REC FROM WS-RPT-DETAIL-REC.
055900 960-EXIT.
056000     EXIT.
056100
056200 999-CLEANUP.
056300     MOVE "999-CLEANUP" TO PARA-NAME.
056400     PERFORM 950-PRINT-SUMMARY THRU 950-EXIT.
056500     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
056600     DISPLAY "******** NORMAL END OF JOB HRVCLSFY ********".
056700 999-EXIT.
056800     EXIT.
056900
057000 1000-ABEND-RTN.
057100     MOVE "1000-ABEND-RTN" TO PARA-NAME.
057200     WRITE SYSOUT-REC FROM HRV-ABEND-REC.
057300     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
057400     DISPLAY "*** ABNORMAL END OF JOB-HRVCLSFY ***" UPON CONSOLE.
057500     MOVE 16 TO RETURN-CODE.
057600     GOBACK.
