000100******************************************************************
000200*    HRVREJ.                                                    *
000300*    HRV REJECT RECORD - REJECTED INPUT RECORD.                 *
000400*    FIXED LENGTH 80.  ORIGINAL 43 SIGNIFICANT INPUT BYTES       *
000500*    PRESERVED IN COLS 1-43, REASON CODE IN COLS 45-48.          *
000600*    USED BY:  HRVEDIT (REJECTS FD)                              *
000700******************************************************************
000800*    12/06/94 JS   CARDIO NIGHTLY - INITIAL LAYOUT.        HRV003*
000900******************************************************************
001000 01  HRV-REJECT-REC.
001100     05  HR-ORIGINAL-DATA        PIC X(43).
001200     05  FILLER                  PIC X(01).
001300     05  HR-REJECT-REASON        PIC X(04).
001400         88  HR-REASON-IS-SUBJ   VALUE "SUBJ".
001500         88  HR-REASON-IS-NUMV   VALUE "NUMV".
001600         88  HR-REASON-IS-DATE   VALUE "DATE".
001700         88  HR-REASON-IS-RRNG   VALUE "RRNG".
001800         88  HR-REASON-IS-ARTF   VALUE "ARTF".
001900     05  FILLER                  PIC X(32).
002000*
002100*    SUBJECT-ID VIEW - THE FIRST 8 BYTES OF THE PRESERVED
002200*    ORIGINAL DATA ARE THE SUBJECT ID ON EVERY REJECT, EVEN
002300*    A SUBJ REJECT.  HRVEDIT'S 710-WRITE-REJECT DISPLAYS IT TO
002400*    SYSOUT ALONGSIDE THE REASON CODE AS EACH REJECT IS WRITTEN.
002500*
002600 01  HRV-REJECT-SUBJECT-VIEW REDEFINES HRV-REJECT-REC.
002700     05  HR-ORIGINAL-SUBJECT     PIC X(08).
002800     05  FILLER                  PIC X(72).
