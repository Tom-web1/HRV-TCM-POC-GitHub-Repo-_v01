000100******************************************************************
000200*    HRVCNT.                                                    *
000300*    JOB-STEP-TO-JOB-STEP CONTROL RECORD.  ONE RECORD ONLY.      *
000400*    WRITTEN BY HRVEDIT AT END OF THE EDIT STEP, READ BY         *
000500*    HRVCLSFY SO THE SUMMARY REPORT CAN SHOW THE GRAND TOTALS    *
000600*    AND THE REJECT-REASON COUNTS WITHOUT RE-EDITING THE INPUT.  *
000700******************************************************************
000800*    12/06/94 JS   CARDIO NIGHTLY - INITIAL LAYOUT.        HRV005*
000900******************************************************************
001000 01  HRV-CONTROL-REC.
001100     05  CN-RECORDS-READ         PIC 9(07).
001200     05  CN-RECORDS-ACCEPTED     PIC 9(07).
001300     05  CN-RECORDS-REJECTED     PIC 9(07).
001400     05  CN-REJ-SUBJ             PIC 9(07).
001500     05  CN-REJ-NUMV             PIC 9(07).
001600     05  CN-REJ-DATE             PIC 9(07).
001700     05  CN-REJ-RRNG             PIC 9(07).
001800     05  CN-REJ-ARTF             PIC 9(07).
001900     05  CN-FIRST-SESSION-DATE   PIC 9(08).
002000     05  FILLER                  PIC X(16).
