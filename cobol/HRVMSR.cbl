000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  HRVMSR.
000400 AUTHOR. JON SAYLES.
000500 INSTALLATION. COBOL DEV CENTER.
000600 DATE-WRITTEN. 12/06/94.
000700 DATE-COMPILED. 12/06/94.
000800 SECURITY. NON-CONFIDENTIAL.
000900
001000******************************************************************
001100*REMARKS.
001200*
001300*          THIS SUBPROGRAM IS CALLED BY HRVCLSFY FOR EVERY
001400*          ACCEPTED SESSION RECORD.  IT DERIVES THE TWO
001500*          MEASURES THAT THE CLASSIFICATION LOGIC GRADES:
001600*
001700*             HM-MEAN-HR      - MEAN HEART RATE IN BPM, FROM
001800*                               THE MEAN RR INTERVAL.
001900*             HM-LF-HF-RATIO  - LOW-FREQUENCY TO HIGH-FREQUENCY
002000*                               POWER RATIO, CAPPED AT 999.99.
002100*
002200*          NEITHER CALCULATION DOES ANY FILE I-O.  THE CALLER
002300*          OWNS THE RECORD; THIS PROGRAM ONLY FILLS IN THE
002400*          OUTPUT FIELDS OF THE LINKAGE RECORD IT IS PASSED.
002500*
002600******************************************************************
002700* CHANGES:
002800* 12/06/94 JS  1.0.00 CREATED - SEMI-SOURCED FROM CLCLBCST.       HRV016
002900* 09/14/98 RTC 1.0.01 Y2K REVIEW - NO DATE FIELDS IN THIS         HRV017
003000*                     SUBPROGRAM, NO CHANGE REQUIRED.             HRV017
003100* 04/02/03 KLM 1.0.02 REQ #4471 - RATIO CAP RAISED FROM 99.99     HRV018
003200*                     TO 999.99 PER CARDIOLOGY REVIEW.            HRV018
003300* 08/19/04 KLM 1.0.03 TICKET CD-512 - WS-RATIO-RAW WAS SIZED      HRV018A
003400*                     9(05)V9(02), OVERFLOWED ON A RAW RATIO OF   HRV018A
003500*                     1200+ BEFORE THE CAP TEST RAN.  WIDENED TO  HRV018A
003600*                     9(07)V9(02) TO GIVE THE CAP TEST ROOM.      HRV018A
003700* 02/03/06 PDW 1.0.04 TICKET CD-748 - ADDED THE BLOCK AND ALPHA   HRV018B
003800*                     REDEFINES BELOW SO A SYSOUT DUMP OF THIS    HRV018B
003900*                     LINKAGE AREA COULD BE TAKEN WITHOUT A       HRV018B
004000*                     SEPARATE MAP - REQUESTED BY THE OPS DESK    HRV018B
004100*                     AFTER THE 01/29/06 OVERNIGHT ABEND.         HRV018B
004200* 11/14/08 RTC 1.0.05 TICKET CD-901 - REVIEWED FOR THE NEW        HRV018C
004300*                     HOLTER DOWNLOAD FORMAT; NO FIELD CHANGES    HRV018C
004400*                     REQUIRED, MEAN-RR STILL ARRIVES IN MS.      HRV018C
004500* 06/22/11 KLM 1.0.06 TICKET CD-1140 - CONFIRMED WITH CARDIOLOGY  HRV018D
004600*                     THAT THE 999.99 CAP STILL MATCHES THE       HRV018D
004700*                     CURRENT REFERENCE BAND TABLE; NO CHANGE.    HRV018D
004800* 08/06/13 KLM 1.0.07 TICKET CD-1362 - THE CD-748 REDEFINES HAD   HRV018E
004900*                     NEVER ACTUALLY BEEN DISPLAYED ANYWHERE -    HRV018E
005000*                     200-COMPUTE-LF-HF-RATIO NOW DISPLAYS ALL    HRV018E
005100*                     THREE VIEWS WHEN THE CAP FIRES SO THE       HRV018E
005200*                     DUMP THE OPS DESK ASKED FOR IN 2006 IS      HRV018E
005300*                     ACTUALLY THERE ON A CAPPED RATIO.           HRV018E
005400******************************************************************
005500
005600 ENVIRONMENT DIVISION.
005700 CONFIGURATION SECTION.
005800 SOURCE-COMPUTER. IBM-390.
005900 OBJECT-COMPUTER. IBM-390.
006000
006100 DATA DIVISION.
006200 FILE SECTION.
006300
006400 WORKING-STORAGE SECTION.
006500 01  MISC-FIELDS.
006600     05  WS-RATIO-RAW            PIC 9(07)V9(02) COMP-3.
006700     05  FILLER                  PIC X(01).
006800*
006900*    DISPLAY-SIDE COPY OF THE RATIO - THE PACKED WS-RATIO-RAW
007000*    ABOVE IS NOT DISPLAYABLE AS IS.  200-COMPUTE-LF-HF-RATIO
007100*    MOVES INTO THIS WHEN THE 999.99 CAP FIRES SO THE RAW VALUE
007200*    CAN BE TRACED TO SYSOUT.
007300*
007400 01  WS-RATIO-DISPLAY.
007500     05  WS-RATIO-DISPLAY-VAL    PIC 9(07)V9(02).
007600 01  WS-RATIO-DISPLAY-VIEW REDEFINES WS-RATIO-DISPLAY.
007700     05  WS-RATIO-WHOLE          PIC 9(07).
007800     05  WS-RATIO-FRAC           PIC 9(02).
007900
008000 LINKAGE SECTION.
008100 01  HRV-MEASURES-LINKAGE.
008200     05  HM-MEAN-RR              PIC 9(04).
008300     05  HM-LF-POWER             PIC 9(05)V9(01).
008400     05  HM-HF-POWER             PIC 9(05)V9(01).
008500     05  HM-MEAN-HR              PIC 9(03).
008600     05  HM-LF-HF-RATIO          PIC 9(03)V9(02).
008700     05  HM-RETURN-CD            PIC S9(04) COMP.
008800*
008900*    BLOCK VIEW - INPUTS VS. DERIVED OUTPUTS VS. RETURN CODE.
009000*    DISPLAYED BY 200-COMPUTE-LF-HF-RATIO WHEN THE 999.99 CAP
009100*    FIRES, SO OPS CAN SEE INPUT VS. OUTPUT IN ONE LINE.
009200*
009300 01  HRV-MEASURES-BLOCK-VIEW REDEFINES HRV-MEASURES-LINKAGE.
009400     05  HMB-INPUT-BLOCK         PIC X(16).
009500     05  HMB-OUTPUT-BLOCK        PIC X(08).
009600     05  HMB-RETURN-BLOCK        PIC X(02).
009700*
009800*    WHOLE-RECORD ALPHA VIEW - DISPLAYED RIGHT AFTER THE BLOCK
009900*    VIEW ABOVE, ONE DISPLAY OF THE WHOLE LINKAGE AREA AS RAW
010000*    TEXT IN CASE THE BLOCK BREAKOUT ITSELF IS QUESTIONED.
010100*
010200 01  HRV-MEASURES-LINKAGE-ALPHA REDEFINES HRV-MEASURES-LINKAGE
010300                                PIC X(26).
010400
010500 PROCEDURE DIVISION USING HRV-MEASURES-LINKAGE.
010600 000-DERIVE-MEASURES.
010700     PERFORM 100-COMPUTE-MEAN-HR    THRU 100-EXIT.
010800     PERFORM 200-COMPUTE-LF-HF-RATIO THRU 200-EXIT.
010900     MOVE ZERO TO HM-RETURN-CD.
011000     GOBACK.
011100
011200 100-COMPUTE-MEAN-HR.
011300*    MEAN-HR = 60000 / MEAN-RR, ROUNDED HALF-UP TO WHOLE BPM.
011400     COMPUTE HM-MEAN-HR ROUNDED = 60000 / HM-MEAN-RR.
011500 100-EXIT.
011600     EXIT.
011700
011800 200-COMPUTE-LF-HF-RATIO.
011900*    LF-HF-RATIO = LF-POWER / HF-POWER, ROUNDED HALF-UP TO
012000*    2 DECIMALS, CAPPED AT 999.99 WHEN THE RAW RATIO IS
012100*    1000 OR MORE.
012200     COMPUTE WS-RATIO-RAW ROUNDED = HM-LF-POWER / HM-HF-POWER.
012300     IF WS-RATIO-RAW >= 1000
012400         MOVE WS-RATIO-RAW TO WS-RATIO-DISPLAY-VAL
012500         DISPLAY "** HRVMSR RATIO CAPPED, RAW " WS-RATIO-WHOLE
012600             "." WS-RATIO-FRAC
012700         DISPLAY "** HRVMSR BLOCK  " HRV-MEASURES-BLOCK-VIEW
012800         DISPLAY "** HRVMSR ALPHA  " HRV-MEASURES-LINKAGE-ALPHA
012900         MOVE 999.99 TO HM-LF-HF-RATIO
013000     ELSE
013100         MOVE WS-RATIO-RAW TO HM-LF-HF-RATIO.
013200 200-EXIT.
013300     EXIT.
